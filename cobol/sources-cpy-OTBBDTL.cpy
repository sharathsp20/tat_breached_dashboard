000100 05  OTB-BDTL-RECORD               PIC X(060).
000200*  I-O FORMAT: OTBBDTL  FROM FILE BRCHDTL  OF LIBRARY OTBLIB
000300*
000400     05  OTB-BDTL-FIELDS  REDEFINES OTB-BDTL-RECORD.
000500         06  OTB-BDTL-ORDER-ID     PIC X(12).
000600*                                COPIED FROM THE ORDER RECORD
000700         06  OTB-BDTL-CATEGORY     PIC X(03).
000800*                                COPIED FROM THE ORDER RECORD
000900         06  OTB-BDTL-TAT-HOURS    PIC 9(05)V9.
001000*                                COMPUTED ELAPSED TURN-AROUND
001100*                                TIME, HOURS TO 1 DECIMAL
001200         06  OTB-BDTL-SLA-HOURS    PIC 9(04).
001300*                                APPLICABLE SLA FOR THE CATEGORY
001400         06  OTB-BDTL-BREACH-FLAG  PIC X(01).
001500         88  OTB-BDTL-BREACHED             VALUE "B".
001600         88  OTB-BDTL-AT-RISK              VALUE "R".
001700         88  OTB-BDTL-ON-TIME              VALUE "O".
001800         06  OTB-BDTL-OVERRUN-HRS  PIC S9(05)V9
001900                                   SIGN IS LEADING SEPARATE.
002000*                                TAT-HOURS MINUS SLA-HOURS -
002100*                                NEGATIVE MEANS MARGIN REMAINING
002200         06  OTB-BDTL-ORDER-VALUE  PIC 9(07)V99.
002300*                                COPIED FROM THE ORDER RECORD
002400         06  FILLER                PIC X(18).
002500*
002600* --------------------------------------------------------------*
002700* HISTORY OF MODIFICATION:
002800* --------------------------------------------------------------*
002900* OTB005 - R PILLAI    - 02/09/1991 - ORIGINAL LAYOUT - ONE
003000*                                     BREACH DETAIL RECORD WRITTEN
003100*                                     PER EVALUATED ORDER.
003200* OTB033 - TMPJZM      - 19/04/1999 - OTB-BDTL-OVERRUN-HRS CHANGED
003300*                                     FROM TRAILING TO LEADING
003400*                                     SEPARATE SIGN SO THE SIGN
003500*                                     PRINTS CLEANLY ON DOWNSTREAM
003600*                                     EXTRACTS.
003700* OTB058 - DCKABINGUE  - 02/08/2004 - ADDED 88-LEVELS ON
003800*                                     OTB-BDTL-BREACH-FLAG.
003900* --------------------------------------------------------------*
