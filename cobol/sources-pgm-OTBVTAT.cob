000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     OTBVTAT.
000500 AUTHOR.         R PILLAI.
000600 INSTALLATION.   ACCENTURE - ONDC TAT REPORTING.
000700 DATE-WRITTEN.   04 SEP 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO COMPUTE THE ELAPSED
001200*               TURN-AROUND-TIME FOR ONE ORDER AND CLASSIFY IT
001300*               AGAINST THE CATEGORY SLA. CALLED ONCE PER ORDER
001400*               FROM OTBDBRCH.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900*  OTB008 - R PILLAI    - 04/09/1991 - ORIGINAL ROUTINE. DAY
002000*                         NUMBER COMPUTED BY THE FLIEGEL-VAN
002100*                         FLANDERN ALGORITHM SO THE ROUTINE NEEDS
002200*                         NO CALENDAR TABLE AND NO INTRINSIC DATE
002300*                         FUNCTIONS.
002400*  OTB029 - TMPJZM      - 28/12/1998 - Y2K REVIEW - NO CHANGE
002500*                         REQUIRED, DAY NUMBER ROUTINE ALREADY
002600*                         TAKES A FULL 4-DIGIT CENTURY-YEAR.
002700*  OTB071 - S KANNAN    - 19/05/2009 - WK-C-VTAT-ERROR-CD ADDED
002800*                         SO A BAD END-BEFORE-CREATION ORDER IS
002900*                         REJECTED INSTEAD OF FALLING THROUGH
003000*                         WITH A NEGATIVE TAT.
003050*  OTB082 - DCKABINGUE  - 08/11/2013 - CREATED-TS AND END-TS NOW
003060*                         CARRY A REDEFINES BREAKDOWN SO A100 NO
003070*                         LONGER REFERENCE-MODIFIES THE LINKAGE
003080*                         TIMESTAMP BY HAND.
003100*---------------------------------------------------------------*
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
004000                     ON  STATUS IS U0-ON
004100                     OFF STATUS IS U0-OFF.
004200
004300***************
004400 DATA DIVISION.
004500***************
004600*************************
004700 WORKING-STORAGE SECTION.
004800*************************
004900 01  FILLER                          PIC X(24)        VALUE
005000     "** PROGRAM OTBVTAT  **".
005100
005200* ------------------ PROGRAM WORKING STORAGE -------------------*
005300 01  WK-N-CALC-YYYY          PIC 9(04)  COMP.
005400 01  WK-N-CALC-MM            PIC 9(02)  COMP.
005500 01  WK-N-CALC-DD            PIC 9(02)  COMP.
005900 01  WK-N-CALC-A             PIC S9(09) COMP.
006000 01  WK-N-CALC-Y             PIC S9(09) COMP.
006100 01  WK-N-CALC-M             PIC S9(09) COMP.
006200 01  WK-N-CALC-JDN           PIC S9(09) COMP.
006300*                                JULIAN DAY NUMBER RETURNED BY
006400*                                A110-CALC-DAY-NUMBER
006500 01  WK-N-CREATED-JDN        PIC S9(09) COMP.
006550 01  WK-N-CREATED-JDN-U  REDEFINES  WK-N-CREATED-JDN
006560                             PIC 9(09)  COMP.
006570*                                UNSIGNED ALTERNATE VIEW - THE
006580*                                JULIAN DAY NUMBER IS NEVER
006590*                                ACTUALLY NEGATIVE IN THIS ERA,
006595*                                KEPT FOR SIGN-FREE DISPLAY WHEN
006598*                                TRACING.
006600 01  WK-N-CREATED-SOD        PIC 9(05)  COMP.
006700 01  WK-N-END-JDN            PIC S9(09) COMP.
006800 01  WK-N-END-SOD            PIC 9(05)  COMP.
006900 01  WK-N-ELAPSED-SECS       PIC S9(10) COMP.
007200 01  WK-N-RISK-HOURS         PIC 9(05)V9.
007300*                                S TIMES P OVER 100, ROUNDED TO
007400*                                1 DECIMAL, FOR THE AT-RISK TEST
007410 01  WK-N-CALC-HH            PIC 9(02)  COMP.
007420 01  WK-N-CALC-MI            PIC 9(02)  COMP.
007430 01  WK-N-CALC-SS            PIC 9(02)  COMP.
007500
007600 EJECT
007700 LINKAGE SECTION.
007800*****************
007900 01  WK-C-VTAT-RECORD.
008000     05  WK-C-VTAT-INPUT.
008100         10  WK-C-VTAT-CREATED-TS   PIC 9(14).
OTB082         10  WK-C-VTAT-CRTS-R  REDEFINES WK-C-VTAT-CREATED-TS.
008120             15  WK-C-VCTS-CCYY     PIC 9(04).
008130             15  WK-C-VCTS-MM       PIC 9(02).
008140             15  WK-C-VCTS-DD       PIC 9(02).
008150             15  WK-C-VCTS-HH       PIC 9(02).
008160             15  WK-C-VCTS-MI       PIC 9(02).
008170             15  WK-C-VCTS-SS       PIC 9(02).
008200         10  WK-C-VTAT-END-TS       PIC 9(14).
008210         10  WK-C-VTAT-ENTS-R  REDEFINES WK-C-VTAT-END-TS.
008220             15  WK-C-VETS-CCYY     PIC 9(04).
008230             15  WK-C-VETS-MM       PIC 9(02).
008240             15  WK-C-VETS-DD       PIC 9(02).
008250             15  WK-C-VETS-HH       PIC 9(02).
008260             15  WK-C-VETS-MI       PIC 9(02).
008270             15  WK-C-VETS-SS       PIC 9(02).
008300         10  WK-C-VTAT-SLA-HOURS    PIC 9(04).
008400         10  WK-C-VTAT-SLA-RISKPCT  PIC 9(03).
008500     05  WK-C-VTAT-OUTPUT.
008600         10  WK-C-VTAT-TAT-HOURS    PIC 9(05)V9.
008700         10  WK-C-VTAT-OVRN-HOURS   PIC S9(05)V9
008800                                    SIGN IS LEADING SEPARATE.
008900         10  WK-C-VTAT-BREACH-FLAG  PIC X(01).
009000         10  WK-C-VTAT-ERROR-CD     PIC X(07).
009050     05  FILLER                   PIC X(04).
009100
009200 EJECT
009300********************************************
009400 PROCEDURE DIVISION USING WK-C-VTAT-RECORD.
009500********************************************
009600 MAIN-MODULE.
009700     PERFORM A000-PROCESS-CALLED-ROUTINE
009800        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009900     EXIT PROGRAM.
010000
010100*---------------------------------------------------------------*
010200 A000-PROCESS-CALLED-ROUTINE.
010300*---------------------------------------------------------------*
010400     MOVE    SPACES                  TO    WK-C-VTAT-ERROR-CD.
010500     MOVE    ZERO                    TO    WK-C-VTAT-TAT-HOURS
010600                                             WK-C-VTAT-OVRN-HOURS.
010700     MOVE    "O"                     TO    WK-C-VTAT-BREACH-FLAG.
010800
010900     PERFORM A100-COMPUTE-TAT-HOURS
011000        THRU A199-COMPUTE-TAT-HOURS-EX.
011100
011200     IF      WK-C-VTAT-ERROR-CD NOT = SPACES
011300             GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011400
011500     PERFORM A200-CLASSIFY-BREACH
011600        THRU A299-CLASSIFY-BREACH-EX.
011700
011800*---------------------------------------------------------------*
011900 A099-PROCESS-CALLED-ROUTINE-EX.
012000*---------------------------------------------------------------*
012100     EXIT.
012200
012300*---------------------------------------------------------------*
012400 A100-COMPUTE-TAT-HOURS.
012500*---------------------------------------------------------------*
012600     MOVE    WK-C-VCTS-CCYY               TO    WK-N-CALC-YYYY.
012700     MOVE    WK-C-VCTS-MM                 TO    WK-N-CALC-MM.
012800     MOVE    WK-C-VCTS-DD                 TO    WK-N-CALC-DD.
012900     PERFORM A110-CALC-DAY-NUMBER
013000        THRU A119-CALC-DAY-NUMBER-EX.
013100     MOVE    WK-N-CALC-JDN                TO    WK-N-CREATED-JDN.
013110     MOVE    WK-C-VCTS-HH                 TO    WK-N-CALC-HH.
013120     MOVE    WK-C-VCTS-MI                 TO    WK-N-CALC-MI.
013130     MOVE    WK-C-VCTS-SS                 TO    WK-N-CALC-SS.
013200     COMPUTE WK-N-CREATED-SOD =
013300             (WK-N-CALC-HH * 3600)
013400           + (WK-N-CALC-MI * 60)
013500           +  WK-N-CALC-SS.
013600
013700     MOVE    WK-C-VETS-CCYY               TO    WK-N-CALC-YYYY.
013800     MOVE    WK-C-VETS-MM                 TO    WK-N-CALC-MM.
013900     MOVE    WK-C-VETS-DD                 TO    WK-N-CALC-DD.
014000     PERFORM A110-CALC-DAY-NUMBER
014100        THRU A119-CALC-DAY-NUMBER-EX.
014200     MOVE    WK-N-CALC-JDN                TO    WK-N-END-JDN.
014210     MOVE    WK-C-VETS-HH                 TO    WK-N-CALC-HH.
014220     MOVE    WK-C-VETS-MI                 TO    WK-N-CALC-MI.
014230     MOVE    WK-C-VETS-SS                 TO    WK-N-CALC-SS.
014300     COMPUTE WK-N-END-SOD =
014400             (WK-N-CALC-HH * 3600)
014500           + (WK-N-CALC-MI * 60)
014600           +  WK-N-CALC-SS.
014700
014800     COMPUTE WK-N-ELAPSED-SECS =
014900             ((WK-N-END-JDN - WK-N-CREATED-JDN) * 86400)
015000           + (WK-N-END-SOD - WK-N-CREATED-SOD).
015100
015200     IF      WK-N-ELAPSED-SECS < ZERO
OTB071             MOVE "OTB0299"       TO    WK-C-VTAT-ERROR-CD
015400             GO TO A199-COMPUTE-TAT-HOURS-EX.
015500
015600     DIVIDE  WK-N-ELAPSED-SECS BY 3600
015700             GIVING WK-C-VTAT-TAT-HOURS ROUNDED.
015800
015900*---------------------------------------------------------------*
016000 A199-COMPUTE-TAT-HOURS-EX.
016100*---------------------------------------------------------------*
016200     EXIT.
016300
016400*---------------------------------------------------------------*
016500*    A110-CALC-DAY-NUMBER - FLIEGEL/VAN FLANDERN ALGORITHM.     *
016600*    CONVERTS WK-N-CALC-YYYY/MM/DD TO THE JULIAN DAY NUMBER     *
016700*    WK-N-CALC-JDN, WITHOUT USING ANY INTRINSIC DATE FUNCTION.  *
016800*---------------------------------------------------------------*
016900 A110-CALC-DAY-NUMBER.
017000*---------------------------------------------------------------*
017100     COMPUTE WK-N-CALC-A = (14 - WK-N-CALC-MM) / 12.
017200     COMPUTE WK-N-CALC-Y = WK-N-CALC-YYYY + 4800 - WK-N-CALC-A.
017300     COMPUTE WK-N-CALC-M =
017400             WK-N-CALC-MM + (12 * WK-N-CALC-A) - 3.
017500     COMPUTE WK-N-CALC-JDN =
017600             WK-N-CALC-DD
017700           + ((153 * WK-N-CALC-M) + 2) / 5
017800           + (365 * WK-N-CALC-Y)
017900           + (WK-N-CALC-Y / 4)
018000           - (WK-N-CALC-Y / 100)
018100           + (WK-N-CALC-Y / 400)
018200           - 32045.
018300
018400*---------------------------------------------------------------*
018500 A119-CALC-DAY-NUMBER-EX.
018600*---------------------------------------------------------------*
018700     EXIT.
018800
018900*---------------------------------------------------------------*
019000 A200-CLASSIFY-BREACH.
019100*---------------------------------------------------------------*
019200     COMPUTE WK-N-RISK-HOURS ROUNDED =
019300             (WK-C-VTAT-SLA-HOURS * WK-C-VTAT-SLA-RISKPCT) / 100.
019400
019500     IF      WK-C-VTAT-TAT-HOURS > WK-C-VTAT-SLA-HOURS
019600             MOVE "B"                TO    WK-C-VTAT-BREACH-FLAG
019700     ELSE
019800     IF      WK-C-VTAT-TAT-HOURS > WK-N-RISK-HOURS
019900             MOVE "R"                TO    WK-C-VTAT-BREACH-FLAG
020000     ELSE
020100             MOVE "O"                TO    WK-C-VTAT-BREACH-FLAG.
020200
020300     COMPUTE WK-C-VTAT-OVRN-HOURS =
020400             WK-C-VTAT-TAT-HOURS - WK-C-VTAT-SLA-HOURS.
020500
020600*---------------------------------------------------------------*
020700 A299-CLASSIFY-BREACH-EX.
020800*---------------------------------------------------------------*
020900     EXIT.
021000
021100******************************************************************
021200*************** END OF PROGRAM SOURCE -  OTBVTAT ***************
021300******************************************************************
