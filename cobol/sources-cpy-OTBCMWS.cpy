000100* HISTORY OF MODIFICATION:
000200* ==========================================================================
000300* TAG NAME   PROGRAMMER    DATE       DESCRIPTION
000400* --------------------------------------------------------------------------
000500* OTB001  R PILLAI      19/06/1991 - ORIGINAL COMMON WORK AREA FOR THE
000600*                                    OTB SUB-LIBRARY - FILE STATUS AND
000700*                                    BATCH COUNTERS ONLY.
000800* OTB014  S KANNAN      04/02/1994 - ADDED WK-C-DUPLICATE-KEY CONDITION
000900*                                    FOR THE INDEXED WORK FILES.
001000* OTB029  TMPJZM        30/12/1998 - Y2K REVIEW - WK-N-CENTURY ADDED SO
001100*                                    CALLERS NO LONGER ASSUME "19".
001200* OTB047  DCKABINGUE    22/07/2003 - ADD WK-C-REJECTED-SW FOR THE
001300*                                    VALIDATION-ERROR PATH IN OTBVTAT.
001400* --------------------------------------------------------------------------
001500     05  WK-C-FILE-STATUS        PIC X(02).
001700         88  WK-C-SUCCESSFUL              VALUE "00".
001800         88  WK-C-DUPLICATE-KEY            VALUE "22".
001900         88  WK-C-RECORD-NOT-FOUND         VALUE "23".
002000         88  WK-C-END-OF-FILE               VALUE "10".
002100         88  WK-C-PERMANENT-ERROR           VALUE "9N".
002200     05  WK-N-CENTURY            PIC 9(02)  COMP-3 VALUE 20.
002300     05  WK-C-FIRST-CAT-SW       PIC X(01)  VALUE "Y".
002400         88  WK-C-FIRST-CATEGORY            VALUE "Y".
002500         88  WK-C-NOT-FIRST-CATEGORY        VALUE "N".
002600     05  WK-C-REJECTED-SW        PIC X(01)  VALUE "N".
002700         88  WK-C-ORDER-REJECTED            VALUE "Y".
002800     05  WK-N-READ-CNT           PIC 9(07)  COMP-3 VALUE ZERO.
002900     05  WK-N-SKIPPED-CNT        PIC 9(07)  COMP-3 VALUE ZERO.
003000     05  WK-N-REJECTED-CNT       PIC 9(07)  COMP-3 VALUE ZERO.
003100     05  WK-N-WRITTEN-CNT        PIC 9(07)  COMP-3 VALUE ZERO.
003200     05  FILLER                  PIC X(10).
