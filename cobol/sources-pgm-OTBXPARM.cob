000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     OTBXPARM.
000500 AUTHOR.         R PILLAI.
000600 INSTALLATION.   ACCENTURE - ONDC TAT REPORTING.
000700 DATE-WRITTEN.   02 SEP 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO OBTAIN THE BATCH RUN TIMESTAMP
001200*               FROM THE SINGLE-RECORD RUNPARM FILE. CALLED ONCE
001300*               FROM OTBDBRCH BEFORE ORDERS PROCESSING BEGINS.
001400*
001500*================================================================
001600* HISTORY OF MODIFICATION:
001700*================================================================
001800*  OTB007 - R PILLAI    - 02/09/1991 - ORIGINAL ROUTINE.
001900*  OTB029 - TMPJZM      - 28/12/1998 - Y2K REVIEW - CONFIRMED
002000*                         OTB-RUNPARM-TS CARRIES A FULL 4-DIGIT
002100*                         CENTURY-YEAR, NO CENTURY WINDOWING
002200*                         REQUIRED IN THIS ROUTINE.
002300*  OTB047 - DCKABINGUE  - 22/07/2003 - COMMAND CHANGED FROM
002400*                         STOP RUN TO GOBACK SO THIS ROUTINE CAN
002500*                         BE RE-CALLED WITHOUT RELOADING.
002600*---------------------------------------------------------------*
002700 EJECT
002800**********************
002900 ENVIRONMENT DIVISION.
003000**********************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.  IBM-AS400.
003300 OBJECT-COMPUTER.  IBM-AS400.
003400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT RUNPARM ASSIGN TO DATABASE-RUNPARM
003900            ORGANIZATION      IS SEQUENTIAL
004000            FILE STATUS       IS WK-C-FILE-STATUS.
004100
004200 EJECT
004300***************
004400 DATA DIVISION.
004500***************
004600 FILE SECTION.
004700**************
004800 FD  RUNPARM
004900     LABEL RECORDS ARE OMITTED
005000     DATA RECORD IS OTB-RUNPARM-REC.
005100 01  OTB-RUNPARM-REC.
005200     COPY DDS-ALL-FORMATS OF RUNPARM.
005300 01  OTB-RUNPARM-REC-1.
005400     COPY OTBRUNP.
005500
005600*************************
005700 WORKING-STORAGE SECTION.
005800*************************
005900 01  FILLER              PIC X(24)  VALUE
006000     "** PROGRAM OTBXPARM  **".
006100
006200* ------------------ PROGRAM WORKING STORAGE -------------------*
006300 01  WK-C-COMMON.
006400     COPY OTBCMWS.
006500
006600 01  WK-N-CALL-COUNT         PIC 9(05)  COMP VALUE ZERO.
006700*                                COUNTS HOW MANY TIMES THIS ROUTINE
006800*                                HAS BEEN CALLED IN THE CURRENT RUN -
006900*                                OTB047 MADE IT RE-CALLABLE, THIS IS
007000*                                THE TRACE FIELD THAT PROVES IT.
007100 01  WK-C-LOCAL-SAVE         PIC X(02)  VALUE SPACES.
007200 01  WK-C-LOCAL-SAVE-R  REDEFINES WK-C-LOCAL-SAVE.
007300     05  WK-C-LOCAL-SAVE-1      PIC X(01).
007400     05  WK-C-LOCAL-SAVE-2      PIC X(01).
007500
007600 EJECT
007700 LINKAGE SECTION.
007800*****************
007900 01  WK-C-XPARM-RECORD.
008000     05  WK-C-XPARM-INPUT.
008100         10  WK-C-XPARM-REQUEST   PIC X(01).
008200             88  WK-C-XPARM-GET-RUN-TS    VALUE "T".
008300     05  WK-C-XPARM-OUTPUT.
008400         10  WK-C-XPARM-RUN-TS    PIC 9(14).
008500         10  WK-C-XPARM-RUNTS-R  REDEFINES WK-C-XPARM-RUN-TS.
008600             15  WK-C-XPTS-CCYY   PIC 9(04).
008700             15  WK-C-XPTS-MM     PIC 9(02).
008800             15  WK-C-XPTS-DD     PIC 9(02).
008900             15  WK-C-XPTS-HH     PIC 9(02).
009000             15  WK-C-XPTS-MI     PIC 9(02).
009100             15  WK-C-XPTS-SS     PIC 9(02).
009200         10  WK-C-XPARM-ERROR-CD  PIC X(07).
009300         10  WK-C-XPARM-ERRCD-R  REDEFINES WK-C-XPARM-ERROR-CD.
009400             15  WK-C-XPERR-PREFIX  PIC X(03).
009500             15  WK-C-XPERR-NUMBER  PIC X(04).
009600         10  WK-C-XPARM-FILE      PIC X(08).
009700         10  WK-C-XPARM-MODE      PIC X(06).
009800         10  WK-C-XPARM-FS        PIC X(02).
009900     05  FILLER                   PIC X(04).
010000
010100 EJECT
010200********************************************
010300 PROCEDURE DIVISION USING WK-C-XPARM-RECORD.
010400********************************************
010500 MAIN-MODULE.
010600     ADD     1                       TO    WK-N-CALL-COUNT.
010700     PERFORM A000-MAIN-PROCESSING
010800        THRU A099-MAIN-PROCESSING-EX.
010900     PERFORM Z000-END-PROGRAM-ROUTINE
011000        THRU Z099-END-PROGRAM-ROUTINE-EX.
OTB047     GOBACK.
011200
011300 EJECT
011400*---------------------------------------------------------------*
011500 A000-MAIN-PROCESSING.
011600*---------------------------------------------------------------*
011700     OPEN    INPUT RUNPARM.
011800     IF      NOT WK-C-SUCCESSFUL
011900             MOVE WK-C-FILE-STATUS   TO    WK-C-LOCAL-SAVE
012000             DISPLAY "OTBXPARM - OPEN FILE ERROR - RUNPARM"
012100             DISPLAY "FILE STATUS IS " WK-C-LOCAL-SAVE-1
012200                     "/" WK-C-LOCAL-SAVE-2
012300             DISPLAY "CALL COUNT IS " WK-N-CALL-COUNT
012400             GO TO Y900-ABNORMAL-TERMINATION.
012500
012600     MOVE    SPACES                  TO    WK-C-XPARM-ERROR-CD.
012700     MOVE    ZERO                    TO    WK-C-XPARM-RUN-TS.
012800
012900     READ    RUNPARM.
013000     IF      WK-C-SUCCESSFUL
013100             GO TO A080-MOVE-DATA.
013200
013300     IF      WK-C-END-OF-FILE
013400             MOVE "OTB0245"          TO    WK-C-XPARM-ERROR-CD
013500     ELSE
013600             MOVE "OTB0206"          TO    WK-C-XPARM-ERROR-CD.
013700
013800     MOVE    "RUNPARM"               TO    WK-C-XPARM-FILE.
013900     MOVE    "READ"                  TO    WK-C-XPARM-MODE.
014000     MOVE    WK-C-FILE-STATUS        TO    WK-C-XPARM-FS.
014100
014200     GO TO A099-MAIN-PROCESSING-EX.
014300
014400 A080-MOVE-DATA.
014500     MOVE    OTB-RUNPARM-TS          TO    WK-C-XPARM-RUN-TS.
014600
014700*---------------------------------------------------------------*
014800 A099-MAIN-PROCESSING-EX.
014900*---------------------------------------------------------------*
015000     EXIT.
015100
015200 Y900-ABNORMAL-TERMINATION.
015300     PERFORM Z000-END-PROGRAM-ROUTINE
015400        THRU Z099-END-PROGRAM-ROUTINE-EX.
015500     EXIT PROGRAM.
015600
015700*---------------------------------------------------------------*
015800 Z000-END-PROGRAM-ROUTINE.
015900*---------------------------------------------------------------*
016000     CLOSE   RUNPARM.
016100     IF      NOT WK-C-SUCCESSFUL
016200             DISPLAY "OTBXPARM - CLOSE FILE ERROR - RUNPARM"
016300             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
016400
016500*---------------------------------------------------------------*
016600 Z099-END-PROGRAM-ROUTINE-EX.
016700*---------------------------------------------------------------*
016800     EXIT.
016900
017000******************************************************************
017100*************** END OF PROGRAM SOURCE - OTBXPARM ***************
017200******************************************************************
