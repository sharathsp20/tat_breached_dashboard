000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      OTBDBRCH IS INITIAL.
000500 AUTHOR.          R PILLAI.
000600 INSTALLATION.    ACCENTURE - ONDC TAT REPORTING.
000700 DATE-WRITTEN.    30 AUG 1991.
000800 DATE-COMPILED.
000900 SECURITY.        NON-CONFIDENTIAL.
001000*
001100*DESCRIPTION :  DAILY BATCH TAT EVALUATOR AND BREACH SUMMARY
001200*               BUILDER FOR ONDC ORDERS. READS THE SORTED ORDER
001300*               FILE (CATEGORY-CODE MAJOR, ORDER-ID MINOR),
001400*               COMPUTES TURNAROUND TIME AGAINST THE CATEGORY
001500*               SLA TABLE, WRITES ONE BREACH-DETAIL RECORD PER
001600*               EVALUATED ORDER, AND PRINTS A CONTROL-BREAK
001700*               SUMMARY REPORT BY CATEGORY WITH GRAND TOTALS.
001800*----------------------------------------------------------------*
001900* HISTORY OF MODIFICATION:                                      *
002000*----------------------------------------------------------------*
002100*|USER       |DATE      | TAG      | DESCRIPTION               |*
002200*----------------------------------------------------------------*
002300*|R PILLAI   |30/08/1991| OTB009   | ORIGINAL PROGRAM - REPLACES|*
002400*|           |          |          | THE MANUAL TAT SPREADSHEET|*
002500*|           |          |          | REVIEW WITH A DAILY BATCH.|*
002600*|TMPJZM     |28/12/1998| OTB029   | Y2K REVIEW - CONFIRMED THE |*
002700*|           |          |          | RUN TIMESTAMP AND SLA      |*
002800*|           |          |          | TABLE DATES CARRY A FULL   |*
002900*|           |          |          | 4-DIGIT CENTURY-YEAR, NO   |*
003000*|           |          |          | CENTURY WINDOWING NEEDED.  |*
003100*|DCKABINGUE |12/03/2001| OTB011   | ADDED REJECTED-COUNT FOR   |*
003200*|           |          |          | ORDERS WITH AN UNKNOWN     |*
003300*|           |          |          | CATEGORY CODE.             |*
003400*|DCKABINGUE |04/09/2003| OTB015   | ADDED THE AT-RISK (R)      |*
003500*|           |          |          | CLASSIFICATION AND THE     |*
003600*|           |          |          | SLA-RISK-PCT THRESHOLD.    |*
003700*|S KANNAN   |17/11/2006| OTB018   | CANCELLED ORDERS NOW       |*
003800*|           |          |          | SKIPPED BEFORE SLA LOOKUP, |*
003900*|           |          |          | COUNTED SEPARATELY FROM    |*
004000*|           |          |          | READ AND REJECTED.         |*
004100*|DCKABINGUE |22/05/2009| OTB022   | GRAND BREACH-% NOW          |*
004200*|           |          |          | RECOMPUTED FROM GRAND      |*
004300*|           |          |          | COUNTS, NOT AVERAGED FROM  |*
004400*|           |          |          | CATEGORY PERCENTAGES.      |*
004500*|R PILLAI   |08/11/2013| OTB024   | MOVED THE TAT/BREACH MATH  |*
004600*|           |          |          | OUT TO A CALLED ROUTINE    |*
004700*|           |          |          | (OTBVTAT) SO THE DRIVER    |*
004800*|           |          |          | STAYS READ-PROCESS-WRITE.  |*
004850*|DCKABINGUE |14/02/2019| OTB036   | BATCH RUN TIMESTAMP NOW    |*
004860*|           |          |          | READ VIA CALL OTBXPARM     |*
004870*|           |          |          | INSTEAD OF A HARD-CODED    |*
004880*|           |          |          | ACCEPT FROM DATE.          |*
004890*----------------------------------------------------------------*
004900 EJECT
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-AS400.
005300 OBJECT-COMPUTER. IBM-AS400.
005400 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005500                    UPSI-0 IS UPSI-SWITCH-0
005600                      ON  STATUS IS U0-ON
005700                      OFF STATUS IS U0-OFF
005800                    UPSI-1 IS UPSI-SWITCH-1
005900                      ON  STATUS IS U0-ON
006000                      OFF STATUS IS U0-OFF.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT ORDERS       ASSIGN TO DATABASE-ORDERS
006500            ORGANIZATION      IS SEQUENTIAL
006600            FILE STATUS       IS WK-C-FILE-STATUS.
006700     SELECT SLATABLE     ASSIGN TO DATABASE-SLATABL
006800            ORGANIZATION      IS SEQUENTIAL
006900            FILE STATUS       IS WK-C-FILE-STATUS.
007000     SELECT BRCHDTL      ASSIGN TO DATABASE-BRCHDTL
007100            ORGANIZATION      IS SEQUENTIAL
007200            FILE STATUS       IS WK-C-FILE-STATUS.
007300     SELECT BRCHRPT      ASSIGN TO DATABASE-BRCHRPT
007400            ORGANIZATION      IS SEQUENTIAL
007500            FILE STATUS       IS WK-C-FILE-STATUS.
007600
007700 EJECT
007800***************
007900 DATA DIVISION.
008000***************
008100**************
008200 FILE SECTION.
008300**************
008400 FD  ORDERS
008500     LABEL RECORDS ARE OMITTED
008600     DATA RECORD IS OTB-ORDER-REC.
008700 01  OTB-ORDER-REC.
008800     COPY DDS-ALL-FORMATS OF ORDERS.
008900 01  OTB-ORDER-REC-1.
009000     COPY OTBORDR.
009100
009200 FD  SLATABLE
009300     LABEL RECORDS ARE OMITTED
009400     DATA RECORD IS OTB-SLATBL-REC.
009500 01  OTB-SLATBL-REC.
009600     COPY DDS-ALL-FORMATS OF SLATABLE.
009700 01  OTB-SLATBL-REC-1.
009800     COPY OTBSLATB.
009900
010000 FD  BRCHDTL
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS OTB-BDTL-REC.
010300 01  OTB-BDTL-REC.
010400     COPY DDS-ALL-FORMATS OF BRCHDTL.
010500 01  OTB-BDTL-REC-1.
010600     COPY OTBBDTL.
010700
010800 FD  BRCHRPT
010900     LABEL RECORDS ARE OMITTED
011000     RECORD CONTAINS 132 CHARACTERS
011100     DATA RECORD IS OTB-RPT-LINE.
011200 01  OTB-RPT-LINE                PIC X(132).
011300
011400*************************
011500 WORKING-STORAGE SECTION.
011600*************************
011700 01  FILLER                  PIC X(024) VALUE
011800     "** PROGRAM OTBDBRCH  **".
011900 EJECT
012000
012100* ------------------ PROGRAM WORKING STORAGE -------------------*
012200 01  WK-C-COMMON.
012300     COPY OTBCMWS.
012400
012500 01  WK-C-EOF-SWITCHES.
012600     05  WK-C-ORDERS-EOF-SW      PIC X(01)  VALUE "N".
012700         88  WK-C-ORDERS-EOF               VALUE "Y".
012800     05  WK-C-SLATBL-EOF-SW      PIC X(01)  VALUE "N".
012900         88  WK-C-SLATBL-EOF               VALUE "Y".
013000     05  FILLER                  PIC X(02).
013100
013200 01  WK-N-SLA-SUBSCRIPTS.
013300     05  WK-N-SLA-MAX            PIC 9(03)  COMP VALUE ZERO.
013400     05  WK-N-SLA-IX             PIC 9(03)  COMP VALUE ZERO.
013500     05  FILLER                  PIC X(02).
013600
013700 01  WK-C-SLA-TABLE-AREA.
013800     05  OTB-SLA-TABLE OCCURS 20 TIMES
013900                       INDEXED BY WK-N-SLA-NDX.
014000         10  OTB-SLA-TBL-CATEGORY    PIC X(03).
014100         10  OTB-SLA-TBL-HOURS       PIC 9(04).
014200         10  OTB-SLA-TBL-RISKPCT     PIC 9(03).
014300         10  FILLER                  PIC X(06).
014400
014500 01  WK-C-SLA-FOUND-SW           PIC X(01)  VALUE "N".
014600     88  WK-C-SLA-FOUND                     VALUE "Y".
014700
014800 01  WK-N-RUN-TIMESTAMP          PIC 9(14)  VALUE ZERO.
014900 01  WK-N-RUN-TS-R  REDEFINES WK-N-RUN-TIMESTAMP.
015000     05  WK-N-RUNTS-CCYY         PIC 9(04).
015100     05  WK-N-RUNTS-MM           PIC 9(02).
015200     05  WK-N-RUNTS-DD           PIC 9(02).
015300     05  WK-N-RUNTS-HH           PIC 9(02).
015400     05  WK-N-RUNTS-MI           PIC 9(02).
015500     05  WK-N-RUNTS-SS           PIC 9(02).
015600*                                BROKEN OUT SO D900-PRINT-HEADINGS
015700*                                CAN EDIT THE RUN STAMP FOR PRINT
015800*                                WITHOUT A SECOND MOVE-AND-SUBSTRING.
015900 01  WK-N-EFFECTIVE-END-TS       PIC 9(14)  VALUE ZERO.
016000 01  WK-N-EFF-END-TS-R  REDEFINES WK-N-EFFECTIVE-END-TS.
016100     05  WK-N-EFFTS-CCYY         PIC 9(04).
016200     05  WK-N-EFFTS-MM           PIC 9(02).
016300     05  WK-N-EFFTS-DD           PIC 9(02).
016400     05  WK-N-EFFTS-HH           PIC 9(02).
016500     05  WK-N-EFFTS-MI           PIC 9(02).
016600     05  WK-N-EFFTS-SS           PIC 9(02).
016700*                                ALTERNATE VIEW KEPT FOR TRACING
016800*                                THE EFFECTIVE END TIMESTAMP WHEN
016900*                                DIAGNOSING A BAD C400 CALL.
017000
017100 01  WK-C-PREV-CATEGORY          PIC X(03)  VALUE SPACES.
017200
017300* --------------- PER-CATEGORY ACCUMULATORS ---------------------*
017400 01  WK-C-CATEGORY-TOTALS.
017500     05  WK-N-CAT-ORDERS         PIC 9(07)  COMP-3 VALUE ZERO.
017600     05  WK-N-CAT-BREACHED       PIC 9(07)  COMP-3 VALUE ZERO.
017700     05  WK-N-CAT-AT-RISK        PIC 9(07)  COMP-3 VALUE ZERO.
017800     05  WK-N-CAT-ON-TIME        PIC 9(07)  COMP-3 VALUE ZERO.
017900     05  WK-N-CAT-VALUE          PIC 9(09)V99 COMP-3 VALUE ZERO.
018000     05  WK-N-CAT-BREACH-PCT     PIC 9(03)V99 VALUE ZERO.
018100     05  FILLER                  PIC X(04).
018200
018300* ----------------- GRAND TOTAL ACCUMULATORS ---------------------*
018400 01  WK-C-GRAND-TOTALS.
018500     05  WK-N-GRD-ORDERS         PIC 9(07)  COMP-3 VALUE ZERO.
018600     05  WK-N-GRD-BREACHED       PIC 9(07)  COMP-3 VALUE ZERO.
018700     05  WK-N-GRD-AT-RISK        PIC 9(07)  COMP-3 VALUE ZERO.
018800     05  WK-N-GRD-ON-TIME        PIC 9(07)  COMP-3 VALUE ZERO.
018900     05  WK-N-GRD-VALUE          PIC 9(09)V99 COMP-3 VALUE ZERO.
019000     05  WK-N-GRD-BREACH-PCT     PIC 9(03)V99 VALUE ZERO.
019100     05  FILLER                  PIC X(04).
019200
019300* --------------------- REPORT PRINT LINES -----------------------*
019400 01  WK-N-PAGE-COUNT             PIC 9(03)  COMP VALUE ZERO.
019500 01  WK-N-LINE-SPACING           PIC 9(02)  COMP VALUE ZERO.
019600
019700 01  OTB-RPT-HDG1.
019800     05  FILLER              PIC X(01)  VALUE SPACES.
019900     05  FILLER              PIC X(40)  VALUE
020000         "ONDC TAT BREACH SUMMARY - DAILY BATCH   ".
020100     05  FILLER              PIC X(14)  VALUE "RUN STAMP ".
020200     05  RPT-HDG1-DD         PIC 99.
020300     05  FILLER              PIC X(01)  VALUE "/".
020400     05  RPT-HDG1-MM         PIC 99.
020500     05  FILLER              PIC X(01)  VALUE "/".
020600     05  RPT-HDG1-CCYY       PIC 9999.
020700     05  FILLER              PIC X(01)  VALUE SPACES.
020800     05  RPT-HDG1-HH         PIC 99.
020900     05  FILLER              PIC X(01)  VALUE ":".
021000     05  RPT-HDG1-MI         PIC 99.
021100     05  FILLER              PIC X(01)  VALUE ":".
021200     05  RPT-HDG1-SS         PIC 99.
021300     05  FILLER              PIC X(09)  VALUE "  PAGE ".
021400     05  RPT-HDG1-PAGE       PIC ZZ9.
021500     05  FILLER              PIC X(46)  VALUE SPACES.
021600
021700 01  OTB-RPT-HDG2.
021800     05  FILLER              PIC X(01)  VALUE SPACES.
021900     05  FILLER              PIC X(131) VALUE SPACES.
022000
022100 01  OTB-RPT-COLHDG.
022200     05  FILLER              PIC X(02)  VALUE SPACES.
022300     05  FILLER              PIC X(10)  VALUE "CATEGORY  ".
022400     05  FILLER              PIC X(09)  VALUE "ORDERS   ".
022500     05  FILLER              PIC X(11)  VALUE "BREACHED  ".
022600     05  FILLER              PIC X(10)  VALUE "AT-RISK  ".
022700     05  FILLER              PIC X(10)  VALUE "ON-TIME  ".
022800     05  FILLER              PIC X(11)  VALUE "BREACH-%  ".
022900     05  FILLER              PIC X(14)  VALUE "TOTAL-VALUE   ".
023000     05  FILLER              PIC X(54)  VALUE SPACES.
023100
023200 01  OTB-RPT-CATLINE.
023300     05  FILLER              PIC X(02)  VALUE SPACES.
023400     05  RPT-CL-CATEGORY     PIC X(08).
023500     05  FILLER              PIC X(02)  VALUE SPACES.
023600     05  RPT-CL-ORDERS       PIC ZZZZ9.
023700     05  FILLER              PIC X(04)  VALUE SPACES.
023800     05  RPT-CL-BREACHED     PIC ZZZZ9.
023900     05  FILLER              PIC X(05)  VALUE SPACES.
024000     05  RPT-CL-AT-RISK      PIC ZZZZ9.
024100     05  FILLER              PIC X(05)  VALUE SPACES.
024200     05  RPT-CL-ON-TIME      PIC ZZZZ9.
024300     05  FILLER              PIC X(05)  VALUE SPACES.
024400     05  RPT-CL-BREACH-PCT   PIC ZZ9.99.
024500     05  FILLER              PIC X(04)  VALUE SPACES.
024600     05  RPT-CL-VALUE        PIC Z,ZZZ,ZZ9.99.
024700     05  FILLER              PIC X(53)  VALUE SPACES.
024800
024900 01  OTB-RPT-TRAILER.
025000     05  FILLER              PIC X(02)  VALUE SPACES.
025100     05  RPT-TR-LABEL        PIC X(28).
025200     05  RPT-TR-COUNT        PIC ZZZZZZ9.
025300     05  FILLER              PIC X(93)  VALUE SPACES.
025400
025500* ------------- CALL AREAS FOR THE CALLED ROUTINES ---------------*
025600*     (OTBDBRCH IS THE TOP-LEVEL JOB STEP, NOT ITSELF CALLED, SO
025700*      IT CARRIES NO LINKAGE SECTION. THE RECORD AREAS PASSED ON
025800*      EACH CALL STATEMENT BELOW ARE CARRIED IN WORKING-STORAGE,
025900*      LAID OUT TO MATCH THE CALLED PROGRAM'S OWN LINKAGE SECTION
026000*      FIELD FOR FIELD.)
026100 01  WK-C-XPARM-RECORD.
026200     05  WK-C-XPARM-INPUT.
026300         10  WK-C-XPARM-REQUEST   PIC X(01).
026400             88  WK-C-XPARM-GET-RUN-TS    VALUE "T".
026500     05  WK-C-XPARM-OUTPUT.
026600         10  WK-C-XPARM-RUN-TS    PIC 9(14).
026700         10  WK-C-XPARM-RUNTS-R  REDEFINES WK-C-XPARM-RUN-TS.
026800             15  WK-C-XPTS-CCYY   PIC 9(04).
026900             15  WK-C-XPTS-MM     PIC 9(02).
027000             15  WK-C-XPTS-DD     PIC 9(02).
027100             15  WK-C-XPTS-HH     PIC 9(02).
027200             15  WK-C-XPTS-MI     PIC 9(02).
027300             15  WK-C-XPTS-SS     PIC 9(02).
027400         10  WK-C-XPARM-ERROR-CD  PIC X(07).
027500         10  WK-C-XPARM-FILE      PIC X(08).
027600         10  WK-C-XPARM-MODE      PIC X(06).
027700         10  WK-C-XPARM-FS        PIC X(02).
027800     05  FILLER                   PIC X(04).
027900
028000 01  WK-C-VTAT-RECORD.
028100     05  WK-C-VTAT-INPUT.
028200         10  WK-C-VTAT-CREATED-TS   PIC 9(14).
028300         10  WK-C-VTAT-END-TS       PIC 9(14).
028400         10  WK-C-VTAT-SLA-HOURS    PIC 9(04).
028500         10  WK-C-VTAT-SLA-RISKPCT  PIC 9(03).
028600     05  WK-C-VTAT-OUTPUT.
028700         10  WK-C-VTAT-TAT-HOURS    PIC 9(05)V9.
028800         10  WK-C-VTAT-OVRN-HOURS   PIC S9(05)V9
028900                                    SIGN IS LEADING SEPARATE.
029000         10  WK-C-VTAT-BREACH-FLAG  PIC X(01).
029100         10  WK-C-VTAT-ERROR-CD     PIC X(07).
029200     05  FILLER                     PIC X(04).
029300
029400 EJECT
029500****************
029600 PROCEDURE DIVISION.
029700****************
029800 MAIN-MODULE.
029900     PERFORM A100-OPEN-FILES
030000        THRU A199-OPEN-FILES-EX.
030100     PERFORM A200-GET-RUN-TIMESTAMP
030200        THRU A299-GET-RUN-TIMESTAMP-EX.
030300     PERFORM B100-LOAD-SLA-TABLE
030400        THRU B199-LOAD-SLA-TABLE-EX.
030500     PERFORM D900-PRINT-HEADINGS.
030600     PERFORM C000-READ-ORDERS.
030700     PERFORM C100-PROCESS-ORDER
030800        THRU C199-PROCESS-ORDER-EX
030900        UNTIL WK-C-ORDERS-EOF.
031000     IF  WK-C-NOT-FIRST-CATEGORY
031100         PERFORM D100-CONTROL-BREAK
031200            THRU D199-CONTROL-BREAK-EX.
031300     PERFORM D300-PRINT-GRAND-TOTALS.
031400     PERFORM Z000-END-PROGRAM-ROUTINE
031500        THRU Z099-END-PROGRAM-ROUTINE-EX.
031600     GOBACK.
031700
031800 EJECT
031900*---------------------------------------------------------------*
032000 A100-OPEN-FILES.
032100*---------------------------------------------------------------*
032200     OPEN    INPUT   ORDERS.
032300     IF      NOT WK-C-SUCCESSFUL
032400             DISPLAY "OTBDBRCH - OPEN FILE ERROR - ORDERS"
032500             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032600             GO TO Y900-ABNORMAL-TERMINATION.
032700     OPEN    OUTPUT  BRCHDTL.
032800     IF      NOT WK-C-SUCCESSFUL
032900             DISPLAY "OTBDBRCH - OPEN FILE ERROR - BRCHDTL"
033000             GO TO Y900-ABNORMAL-TERMINATION.
033100     OPEN    OUTPUT  BRCHRPT.
033200     IF      NOT WK-C-SUCCESSFUL
033300             DISPLAY "OTBDBRCH - OPEN FILE ERROR - BRCHRPT"
033400             GO TO Y900-ABNORMAL-TERMINATION.
033500
033600*---------------------------------------------------------------*
033700 A199-OPEN-FILES-EX.
033800*---------------------------------------------------------------*
033900     EXIT.
034000
034100*---------------------------------------------------------------*
034200 A200-GET-RUN-TIMESTAMP.
034300*---------------------------------------------------------------*
034400     MOVE    "T"                 TO  WK-C-XPARM-REQUEST.
OTB036     CALL    "OTBXPARM"          USING WK-C-XPARM-RECORD.
034600     IF      WK-C-XPARM-ERROR-CD NOT = SPACES
034700             DISPLAY "OTBDBRCH - OTBXPARM RETURNED ERROR "
034800                     WK-C-XPARM-ERROR-CD
034900             GO TO Y900-ABNORMAL-TERMINATION.
035000     MOVE    WK-C-XPARM-RUN-TS   TO  WK-N-RUN-TIMESTAMP.
035100
035200*---------------------------------------------------------------*
035300 A299-GET-RUN-TIMESTAMP-EX.
035400*---------------------------------------------------------------*
035500     EXIT.
035600
035700 EJECT
035800*---------------------------------------------------------------*
035900 B100-LOAD-SLA-TABLE.
036000*---------------------------------------------------------------*
036100     OPEN    INPUT   SLATABLE.
036200     IF      NOT WK-C-SUCCESSFUL
036300             DISPLAY "OTBDBRCH - OPEN FILE ERROR - SLATABLE"
036400             GO TO Y900-ABNORMAL-TERMINATION.
036500     PERFORM B150-READ-SLA-RECORD.
036600     PERFORM B160-ADD-SLA-ROW
036700        UNTIL WK-C-SLATBL-EOF.
036800     CLOSE   SLATABLE.
036900
037000*---------------------------------------------------------------*
037100 B199-LOAD-SLA-TABLE-EX.
037200*---------------------------------------------------------------*
037300     EXIT.
037400
037500 B150-READ-SLA-RECORD.
037600     READ    SLATABLE.
037700     IF      WK-C-END-OF-FILE
037800             SET WK-C-SLATBL-EOF TO TRUE.
037900
038000 B160-ADD-SLA-ROW.
038100     ADD     1                       TO  WK-N-SLA-MAX.
038200     MOVE    OTB-SLA-CATEGORY    TO  OTB-SLA-TBL-CATEGORY
038300                                     (WK-N-SLA-MAX).
038400     MOVE    OTB-SLA-HOURS       TO  OTB-SLA-TBL-HOURS
038500                                     (WK-N-SLA-MAX).
038600     MOVE    OTB-SLA-RISK-PCT    TO  OTB-SLA-TBL-RISKPCT
038700                                     (WK-N-SLA-MAX).
038800     PERFORM B150-READ-SLA-RECORD.
038900
039000 EJECT
039100*---------------------------------------------------------------*
039200 C000-READ-ORDERS.
039300*---------------------------------------------------------------*
039400     READ    ORDERS.
039500     IF      WK-C-END-OF-FILE
039600             SET WK-C-ORDERS-EOF TO TRUE
039700     ELSE
039800             ADD 1 TO WK-N-READ-CNT.
039900
040000*---------------------------------------------------------------*
040100 C100-PROCESS-ORDER.
040200*---------------------------------------------------------------*
040300     IF      OTB-STATUS-CANCELLED
OTB018             ADD 1 TO WK-N-SKIPPED-CNT
040500             GO TO C190-READ-NEXT.
040600
040700     IF      WK-C-FIRST-CATEGORY
040800             MOVE OTB-CATEGORY-CODE TO WK-C-PREV-CATEGORY
040900             SET WK-C-NOT-FIRST-CATEGORY TO TRUE
041000     ELSE
041100     IF      OTB-CATEGORY-CODE NOT = WK-C-PREV-CATEGORY
041200             PERFORM D100-CONTROL-BREAK
041300            THRU D199-CONTROL-BREAK-EX
041400             MOVE OTB-CATEGORY-CODE TO WK-C-PREV-CATEGORY.
041500
041600     PERFORM C300-LOOKUP-SLA
041700        THRU C399-LOOKUP-SLA-EX.
041800     IF      NOT WK-C-SLA-FOUND
OTB011             ADD 1 TO WK-N-REJECTED-CNT
042000             GO TO C190-READ-NEXT.
042100
042200     PERFORM C400-CALL-OTBVTAT
042300        THRU C499-CALL-OTBVTAT-EX.
042400     IF      WK-C-VTAT-ERROR-CD NOT = SPACES
042500             ADD 1 TO WK-N-REJECTED-CNT
042600             GO TO C190-READ-NEXT.
042700
042800     PERFORM C500-WRITE-DETAIL
042900        THRU C599-WRITE-DETAIL-EX.
043000     PERFORM C600-ACCUMULATE-TOTALS
043100        THRU C699-ACCUMULATE-TOTALS-EX.
043200
043300 C190-READ-NEXT.
043400     PERFORM C000-READ-ORDERS.
043500
043600*---------------------------------------------------------------*
043700 C199-PROCESS-ORDER-EX.
043800*---------------------------------------------------------------*
043900     EXIT.
044000
044100 EJECT
044200*---------------------------------------------------------------*
044300 C300-LOOKUP-SLA.
044400*---------------------------------------------------------------*
044500     MOVE    "N"                     TO  WK-C-SLA-FOUND-SW.
044600     SET     WK-N-SLA-NDX            TO  1.
044700     SEARCH  OTB-SLA-TABLE
044800         AT END
044900             MOVE "N"                TO  WK-C-SLA-FOUND-SW
045000         WHEN OTB-SLA-TBL-CATEGORY (WK-N-SLA-NDX) =
045100              OTB-CATEGORY-CODE
045200             MOVE "Y"                TO  WK-C-SLA-FOUND-SW.
045300
045400*---------------------------------------------------------------*
045500 C399-LOOKUP-SLA-EX.
045600*---------------------------------------------------------------*
045700     EXIT.
045800
045900*---------------------------------------------------------------*
046000 C400-CALL-OTBVTAT.
046100*---------------------------------------------------------------*
046200     IF      OTB-FULFILLED-TS NOT = ZERO
046300             MOVE OTB-FULFILLED-TS   TO  WK-N-EFFECTIVE-END-TS
046400     ELSE
046500             MOVE WK-N-RUN-TIMESTAMP TO  WK-N-EFFECTIVE-END-TS.
046600
046700     MOVE    OTB-CREATED-TS          TO WK-C-VTAT-CREATED-TS.
046800     MOVE    WK-N-EFFECTIVE-END-TS   TO WK-C-VTAT-END-TS.
046900     MOVE    OTB-SLA-TBL-HOURS   (WK-N-SLA-NDX)
047000                                     TO WK-C-VTAT-SLA-HOURS.
047100     MOVE    OTB-SLA-TBL-RISKPCT (WK-N-SLA-NDX)
047200                                     TO WK-C-VTAT-SLA-RISKPCT.
OTB024     CALL    "OTBVTAT"               USING WK-C-VTAT-RECORD.
047400
047500*---------------------------------------------------------------*
047600 C499-CALL-OTBVTAT-EX.
047700*---------------------------------------------------------------*
047800     EXIT.
047900
048000 EJECT
048100*---------------------------------------------------------------*
048200 C500-WRITE-DETAIL.
048300*---------------------------------------------------------------*
048400     MOVE    SPACES                  TO  OTB-BDTL-RECORD.
048500     MOVE    OTB-ORDER-ID            TO  OTB-BDTL-ORDER-ID.
048600     MOVE    OTB-CATEGORY-CODE       TO  OTB-BDTL-CATEGORY.
048700     MOVE    WK-C-VTAT-TAT-HOURS     TO  OTB-BDTL-TAT-HOURS.
048800     MOVE    OTB-SLA-TBL-HOURS   (WK-N-SLA-NDX)
048900                                     TO  OTB-BDTL-SLA-HOURS.
049000     MOVE    WK-C-VTAT-BREACH-FLAG   TO  OTB-BDTL-BREACH-FLAG.
049100     MOVE    WK-C-VTAT-OVRN-HOURS    TO  OTB-BDTL-OVERRUN-HRS.
049200     MOVE    OTB-ORDER-VALUE         TO  OTB-BDTL-ORDER-VALUE.
049300     WRITE   OTB-BDTL-REC-1.
049400     ADD     1                       TO  WK-N-WRITTEN-CNT.
049500
049600*---------------------------------------------------------------*
049700 C599-WRITE-DETAIL-EX.
049800*---------------------------------------------------------------*
049900     EXIT.
050000
050100*---------------------------------------------------------------*
050200 C600-ACCUMULATE-TOTALS.
050300*---------------------------------------------------------------*
050400     ADD     1                       TO  WK-N-CAT-ORDERS.
050500     IF      OTB-BDTL-BREACHED
050600             ADD 1 TO WK-N-CAT-BREACHED
050700     ELSE
050800     IF      OTB-BDTL-AT-RISK
050900             ADD 1 TO WK-N-CAT-AT-RISK
051000     ELSE
051100             ADD 1 TO WK-N-CAT-ON-TIME.
051200     ADD     OTB-ORDER-VALUE         TO  WK-N-CAT-VALUE.
051300
051400*---------------------------------------------------------------*
051500 C699-ACCUMULATE-TOTALS-EX.
051600*---------------------------------------------------------------*
051700     EXIT.
051800
051900 EJECT
052000*---------------------------------------------------------------*
052100 D100-CONTROL-BREAK.
052200*---------------------------------------------------------------*
052300*    (CONTROL BREAK TEST ITSELF IS INLINE IN C100-PROCESS-ORDER
052400*     SO THE CATEGORY CHANGE IS DETECTED BEFORE THE SLA LOOKUP
052500*     FOR THE NEW CATEGORY RUNS; THIS PARAGRAPH PRINTS THE LINE
052600*     FOR THE CATEGORY THAT JUST FINISHED AND RESETS ITS
052700*     ACCUMULATORS.)
052800     PERFORM D200-PRINT-CATEGORY-LINE.
052900
053000*---------------------------------------------------------------*
053100 D199-CONTROL-BREAK-EX.
053200*---------------------------------------------------------------*
053300     EXIT.
053400
053500*---------------------------------------------------------------*
053600 D200-PRINT-CATEGORY-LINE.
053700*---------------------------------------------------------------*
053800     IF      WK-N-CAT-ORDERS = ZERO
053900             MOVE ZERO               TO  WK-N-CAT-BREACH-PCT
054000     ELSE
054100             COMPUTE WK-N-CAT-BREACH-PCT ROUNDED =
054200                     (WK-N-CAT-BREACHED * 100) / WK-N-CAT-ORDERS.
054300
054400     MOVE    SPACES                  TO  OTB-RPT-CATLINE.
054500     MOVE    WK-C-PREV-CATEGORY      TO  RPT-CL-CATEGORY.
054600     MOVE    WK-N-CAT-ORDERS         TO  RPT-CL-ORDERS.
054700     MOVE    WK-N-CAT-BREACHED       TO  RPT-CL-BREACHED.
054800     MOVE    WK-N-CAT-AT-RISK        TO  RPT-CL-AT-RISK.
054900     MOVE    WK-N-CAT-ON-TIME        TO  RPT-CL-ON-TIME.
055000     MOVE    WK-N-CAT-BREACH-PCT     TO  RPT-CL-BREACH-PCT.
055100     MOVE    WK-N-CAT-VALUE          TO  RPT-CL-VALUE.
055200     MOVE    2                       TO  WK-N-LINE-SPACING.
055300     WRITE   OTB-RPT-LINE            FROM OTB-RPT-CATLINE
055400             AFTER ADVANCING WK-N-LINE-SPACING.
055500
055600     ADD     WK-N-CAT-ORDERS         TO  WK-N-GRD-ORDERS.
055700     ADD     WK-N-CAT-BREACHED       TO  WK-N-GRD-BREACHED.
055800     ADD     WK-N-CAT-AT-RISK        TO  WK-N-GRD-AT-RISK.
055900     ADD     WK-N-CAT-ON-TIME        TO  WK-N-GRD-ON-TIME.
056000     ADD     WK-N-CAT-VALUE          TO  WK-N-GRD-VALUE.
056100
056200     MOVE    ZERO                    TO  WK-N-CAT-ORDERS
056300                                         WK-N-CAT-BREACHED
056400                                         WK-N-CAT-AT-RISK
056500                                         WK-N-CAT-ON-TIME
056600                                         WK-N-CAT-VALUE
056700                                         WK-N-CAT-BREACH-PCT.
056800
056900 EJECT
057000*---------------------------------------------------------------*
057100 D300-PRINT-GRAND-TOTALS.
057200*---------------------------------------------------------------*
057300     IF      WK-N-GRD-ORDERS = ZERO
057400             MOVE ZERO               TO  WK-N-GRD-BREACH-PCT
057500     ELSE
OTB022             COMPUTE WK-N-GRD-BREACH-PCT ROUNDED =
057700                     (WK-N-GRD-BREACHED * 100) / WK-N-GRD-ORDERS.
057800
057900     MOVE    SPACES                  TO  OTB-RPT-CATLINE.
058000     MOVE    "TOTAL"                 TO  RPT-CL-CATEGORY.
058100     MOVE    WK-N-GRD-ORDERS         TO  RPT-CL-ORDERS.
058200     MOVE    WK-N-GRD-BREACHED       TO  RPT-CL-BREACHED.
058300     MOVE    WK-N-GRD-AT-RISK        TO  RPT-CL-AT-RISK.
058400     MOVE    WK-N-GRD-ON-TIME        TO  RPT-CL-ON-TIME.
058500     MOVE    WK-N-GRD-BREACH-PCT     TO  RPT-CL-BREACH-PCT.
058600     MOVE    WK-N-GRD-VALUE          TO  RPT-CL-VALUE.
058700     MOVE    2                       TO  WK-N-LINE-SPACING.
058800     WRITE   OTB-RPT-LINE            FROM OTB-RPT-CATLINE
058900             AFTER ADVANCING WK-N-LINE-SPACING.
059000
059100     PERFORM D400-PRINT-TRAILER-LINES.
059200
059300*---------------------------------------------------------------*
059400 D399-PRINT-GRAND-TOTALS-EX.
059500*---------------------------------------------------------------*
059600     EXIT.
059700
059800 D400-PRINT-TRAILER-LINES.
059900     MOVE    SPACES                  TO  OTB-RPT-TRAILER.
060000     MOVE    "ORDERS READ................."
060100                                     TO  RPT-TR-LABEL.
060200     MOVE    WK-N-READ-CNT           TO  RPT-TR-COUNT.
060300     MOVE    2                       TO  WK-N-LINE-SPACING.
060400     WRITE   OTB-RPT-LINE            FROM OTB-RPT-TRAILER
060500             AFTER ADVANCING WK-N-LINE-SPACING.
060600
060700     MOVE    SPACES                  TO  OTB-RPT-TRAILER.
060800     MOVE    "ORDERS SKIPPED (CANCELLED).."
060900                                     TO  RPT-TR-LABEL.
061000     MOVE    WK-N-SKIPPED-CNT        TO  RPT-TR-COUNT.
061100     MOVE    1                       TO  WK-N-LINE-SPACING.
061200     WRITE   OTB-RPT-LINE            FROM OTB-RPT-TRAILER
061300             AFTER ADVANCING WK-N-LINE-SPACING.
061400
061500     MOVE    SPACES                  TO  OTB-RPT-TRAILER.
061600     MOVE    "ORDERS REJECTED (BAD DATA).."
061700                                     TO  RPT-TR-LABEL.
061800     MOVE    WK-N-REJECTED-CNT       TO  RPT-TR-COUNT.
061900     MOVE    1                       TO  WK-N-LINE-SPACING.
062000     WRITE   OTB-RPT-LINE            FROM OTB-RPT-TRAILER
062100             AFTER ADVANCING WK-N-LINE-SPACING.
062200
062300     MOVE    SPACES                  TO  OTB-RPT-TRAILER.
062400     MOVE    "DETAIL RECORDS WRITTEN......"
062500                                     TO  RPT-TR-LABEL.
062600     MOVE    WK-N-WRITTEN-CNT        TO  RPT-TR-COUNT.
062700     MOVE    1                       TO  WK-N-LINE-SPACING.
062800     WRITE   OTB-RPT-LINE            FROM OTB-RPT-TRAILER
062900             AFTER ADVANCING WK-N-LINE-SPACING.
063000
063100 EJECT
063200*---------------------------------------------------------------*
063300 D900-PRINT-HEADINGS.
063400*---------------------------------------------------------------*
063500     ADD     1                       TO  WK-N-PAGE-COUNT.
063600     MOVE    WK-N-PAGE-COUNT         TO  RPT-HDG1-PAGE.
063700     MOVE    WK-N-RUNTS-DD           TO  RPT-HDG1-DD.
063800     MOVE    WK-N-RUNTS-MM           TO  RPT-HDG1-MM.
063900     MOVE    WK-N-RUNTS-CCYY         TO  RPT-HDG1-CCYY.
064000     MOVE    WK-N-RUNTS-HH           TO  RPT-HDG1-HH.
064100     MOVE    WK-N-RUNTS-MI           TO  RPT-HDG1-MI.
064200     MOVE    WK-N-RUNTS-SS           TO  RPT-HDG1-SS.
064300     WRITE   OTB-RPT-LINE            FROM OTB-RPT-HDG1
064400             AFTER ADVANCING TOP-OF-FORM.
064500     MOVE    1                       TO  WK-N-LINE-SPACING.
064600     WRITE   OTB-RPT-LINE            FROM OTB-RPT-HDG2
064700             AFTER ADVANCING WK-N-LINE-SPACING.
064800     WRITE   OTB-RPT-LINE            FROM OTB-RPT-COLHDG
064900             AFTER ADVANCING WK-N-LINE-SPACING.
065000
065100 EJECT
065200*---------------------------------------------------------------*
065300 Y900-ABNORMAL-TERMINATION.
065400*---------------------------------------------------------------*
065500     SET     UPSI-SWITCH-0           TO ON.
065600     PERFORM Z000-END-PROGRAM-ROUTINE
065700        THRU Z099-END-PROGRAM-ROUTINE-EX.
065800     GOBACK.
065900
066000*---------------------------------------------------------------*
066100 Z000-END-PROGRAM-ROUTINE.
066200*---------------------------------------------------------------*
066300     CLOSE   ORDERS BRCHDTL BRCHRPT.
066400
066500*---------------------------------------------------------------*
066600 Z099-END-PROGRAM-ROUTINE-EX.
066700*---------------------------------------------------------------*
066800     EXIT.
066900
067000******************************************************************
067100*************** END OF PROGRAM SOURCE - OTBDBRCH ***************
067200******************************************************************
