000100* --------------------------------------------------------------*
000200* HISTORY OF MODIFICATION:
000300* --------------------------------------------------------------*
000400* OTB006 - R PILLAI    - 02/09/1991 - ORIGINAL LAYOUT - SINGLE
000500*                                     RECORD PARAMETER FILE
000600*                                     CARRYING THE BATCH RUN
000700*                                     TIMESTAMP FOR OTBDBRCH.
000800* --------------------------------------------------------------*
000900*  NOTE: THIS FILE HOLDS EXACTLY ONE RECORD. WHEN THE FILE WAS
001000*  CUT OVER NO SPARE BYTES WERE BUDGETED - THE WHOLE 14 BYTES IS
001100*  THE RUN TIMESTAMP, SO THERE IS NO FILLER ON THIS ONE RECORD.
001200* --------------------------------------------------------------*
001300 05  OTB-RUNPARM-RECORD            PIC X(014).
001400*  I-O FORMAT: OTBRUNP  FROM FILE RUNPARM  OF LIBRARY OTBLIB
001500*
001600     05  OTB-RUNPARM-FIELDS  REDEFINES OTB-RUNPARM-RECORD.
001700         06  OTB-RUNPARM-TS        PIC 9(14).
001800*                                BATCH RUN TIMESTAMP, YYYYMMDDHHMMSS
001900*                                USED AS THE EFFECTIVE END TIME
002000*                                FOR ANY ORDER NOT YET FULFILLED
002100         06  OTB-RUNPARM-TS-R  REDEFINES OTB-RUNPARM-TS.
002200             08  OTB-RPTS-CCYY     PIC 9(04).
002300             08  OTB-RPTS-MM       PIC 9(02).
002400             08  OTB-RPTS-DD       PIC 9(02).
002500             08  OTB-RPTS-HH       PIC 9(02).
002600             08  OTB-RPTS-MI       PIC 9(02).
002700             08  OTB-RPTS-SS       PIC 9(02).
