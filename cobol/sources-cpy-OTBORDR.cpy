000100 05  OTB-ORDER-RECORD              PIC X(080).
000200*  I-O FORMAT: OTBORDR  FROM FILE ORDERS     OF LIBRARY OTBLIB
000300*
000400     05  OTB-ORDER-FIELDS  REDEFINES OTB-ORDER-RECORD.
000500         06  OTB-ORDER-ID          PIC X(12).
000600*                                ORDER IDENTIFIER - ONDC NETWORK
000700*                                ORDER NUMBER, UNIQUE PER SELLER
000800         06  OTB-CATEGORY-CODE     PIC X(03).
000900*                                FULFILMENT CATEGORY
001000         88  OTB-CAT-EXPRESS                VALUE "EXP".
001100         88  OTB-CAT-STANDARD                VALUE "STD".
001200         88  OTB-CAT-SAME-DAY                VALUE "SDD".
001300         88  OTB-CAT-NEXT-DAY                VALUE "NDD".
001400         06  OTB-CREATED-TS        PIC 9(14).
001500*                                ORDER CREATION TIMESTAMP
001600*                                YYYYMMDDHHMMSS
001700         06  OTB-CREATED-TS-R  REDEFINES OTB-CREATED-TS.
001800             08  OTB-CRTS-CCYY     PIC 9(04).
001900             08  OTB-CRTS-MM       PIC 9(02).
002000             08  OTB-CRTS-DD       PIC 9(02).
002100             08  OTB-CRTS-HH       PIC 9(02).
002200             08  OTB-CRTS-MI       PIC 9(02).
002300             08  OTB-CRTS-SS       PIC 9(02).
002400         06  OTB-FULFILLED-TS      PIC 9(14).
002500*                                FULFILMENT TIMESTAMP, ZERO IF THE
002600*                                ORDER IS NOT YET FULFILLED
002700         06  OTB-FULFLD-TS-R  REDEFINES OTB-FULFILLED-TS.
002800             08  OTB-FLTS-CCYY     PIC 9(04).
002900             08  OTB-FLTS-MM       PIC 9(02).
003000             08  OTB-FLTS-DD       PIC 9(02).
003100             08  OTB-FLTS-HH       PIC 9(02).
003200             08  OTB-FLTS-MI       PIC 9(02).
003300             08  OTB-FLTS-SS       PIC 9(02).
003400         06  OTB-ORDER-VALUE       PIC 9(07)V99.
003500*                                ORDER VALUE IN RUPEES
003600         06  OTB-SELLER-ID         PIC X(10).
003700*                                SELLER IDENTIFIER
003800         06  OTB-STATUS-CODE       PIC X(02).
003900         88  OTB-STATUS-COMPLETED          VALUE "CP".
004000         88  OTB-STATUS-IN-PROGRESS        VALUE "IP".
004100         88  OTB-STATUS-CANCELLED          VALUE "CN".
004200         06  FILLER                PIC X(16).
004300*
004400* --------------------------------------------------------------*
004500* HISTORY OF MODIFICATION:
004600* --------------------------------------------------------------*
004700* OTB003 - R PILLAI    - 02/09/1991 - ORIGINAL LAYOUT - ORDER
004800*                                     EVENT RECORD FOR THE DAILY
004900*                                     TAT BREACH RUN.
005000* OTB029 - TMPJZM      - 28/12/1998 - Y2K REVIEW - CREATED-TS AND
005100*                                     FULFILLED-TS RE-CONFIRMED AS
005200*                                     FULL 4-DIGIT CENTURY-YEAR
005300*                                     FIELDS, NO 2-DIGIT YEAR IN
005400*                                     THIS RECORD.
005500* OTB061 - DCKABINGUE  - 11/03/2006 - ADDED OTB-CRTS-R/OTB-FLTS-R
005600*                                     REDEFINES SO THE TAT ROUTINE
005700*                                     NO LONGER UNSTRINGS THE
005800*                                     TIMESTAMP BY HAND.
005900* --------------------------------------------------------------*
