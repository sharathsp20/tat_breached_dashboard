000100* --------------------------------------------------------------*
000200* HISTORY OF MODIFICATION:
000300* --------------------------------------------------------------*
000400* OTB004 - R PILLAI    - 02/09/1991 - ORIGINAL LAYOUT - CATEGORY
000500*                                     SLA PARAMETER RECORD, ONE
000600*                                     ROW PER FULFILMENT CATEGORY,
000700*                                     MAX 20 ROWS PER RUN.
000800* OTB052 - S KANNAN    - 14/11/2001 - SLA-RISK-PCT WAS PIC 9(02),
000900*                                     WIDENED TO PIC 9(03) TO
001000*                                     ALLOW RISK THRESHOLDS OVER
001100*                                     99 PERCENT OF SLA-HOURS.
001200* --------------------------------------------------------------*
001300 05  OTB-SLATBL-RECORD              PIC X(020).
001400*  I-O FORMAT: OTBSLATB  FROM FILE SLATABLE  OF LIBRARY OTBLIB
001500*
001600     05  OTB-SLATBL-FIELDS  REDEFINES OTB-SLATBL-RECORD.
001700         06  OTB-SLA-CATEGORY     PIC X(03).
001800*                                FULFILMENT CATEGORY CODE - MUST
001900*                                MATCH OTB-CATEGORY-CODE IN OTBORDR
002000         06  OTB-SLA-HOURS        PIC 9(04).
002100*                                ALLOWED TURN-AROUND-TIME, WHOLE
002200*                                HOURS, FOR THIS CATEGORY
002300         06  OTB-SLA-RISK-PCT     PIC 9(03).
002400*                                AT-RISK THRESHOLD EXPRESSED AS A
002500*                                PERCENTAGE OF OTB-SLA-HOURS, E.G.
002600*                                080 MEANS 80 PERCENT OF SLA-HOURS
002700         06  FILLER               PIC X(10).
002800*
002900* --------------------------------------------------------------*
003000* NOTE: THE TABLE IS LOADED ONCE AT THE START OF OTBDBRCH INTO
003100* WORKING-STORAGE ARRAY OTB-SLA-TABLE (SEE OTBDBRCH WORKING-
003200* STORAGE SECTION) AND SEARCHED BY CATEGORY CODE FOR EVERY ORDER.
003300* THE FILE ITSELF IS CLOSED BEFORE ORDERS PROCESSING BEGINS.
003400* --------------------------------------------------------------*
